000100*****************************************************************         
000200* Title..........: USR3000 - User Activity Scoring                        
000300* Programmer.....: B. Stearns                                             
000400* Installation...: Lakeview Data Services - Applications Group            
000500* Date-Written...: 03-02-04                                               
000600* Program Desc...: Reads the user activity feed, throws out               
000700*                  records that fail basic edits, throws out              
000800*                  records for users who are not active regular           
000900*                  accounts, scores what is left from transaction         
001000*                  amounts, login count and premium status, keeps         
001100*                  the users who score above threshold, ranks             
001200*                  them highest first, and prints SCORE-REPORT.           
001300*                  This is the rule engine for the whole user             
001400*                  master suite - USR1001 and USR2001 only move           
001500*                  data around, this program decides who counts.          
001600* File Desc......: Reads USER-ACTIVITY.  Writes SCORE-REPORT.             
001700*****************************************************************         
001800* CHANGE LOG                                                              
001900*   03-02-04  MHP  ORIGINAL PROGRAM, REQ 4471.  MODELED ON THE            
002000*                  OLD SEQ3000 MATCH/MERGE SKELETON BUT THERE IS          
002100*                  ONLY ONE INPUT FILE HERE - NO MASTER TO MERGE          
002200*                  AGAINST, JUST EDIT/SCORE/RANK.                         
002300*   03-09-04  MHP  SCORE THRESHOLD IS STRICTLY GREATER THAN 50.00-        
002400*                  A RECORD THAT SCORES EXACTLY 50.00 DOES NOT            
002500*                  MAKE THE REPORT.  DO NOT "ROUND UP" THIS EDIT.         
002600*   03-16-04  MHP  QUALIFYING-USER TABLE CAPPED AT 100 ROWS PER           
002700*                  REQ 4471 SIGN-OFF - RUN DISPLAYS A WARNING AND         
002800*                  STOPS COLLECTING IF THE FEED HAS MORE WINNERS          
002900*                  THAN THAT IN ONE RUN.                                  
003000*   03-23-04  MHP  DROPPED THE UNUSED VALID-PREMIUM-CODE CLASS            
003100*                  TEST FROM SPECIAL-NAMES - THE 88-LEVELS ON             
003200*                  UA-PREMIUM IN USRACTV ALREADY COVER THE EDIT,          
003300*                  THE CLASS TEST WAS NEVER WIRED IN AND JUST             
003400*                  DUPLICATED IT.                                         
003500*   04-06-04  MHP  RECORD EDITS NOW SHARE ONE EXIT LINE SO A BAD          
003600*                  RECORD SKIPS WHATEVER EDITS ARE LEFT INSTEAD OF        
003700*                  RUNNING THEM FOR NO REASON ONCE IT IS ALREADY          
003800*                  FLAGGED NOT VALID.                                     
003900*   07-19-06  RTL  RANKING SORT REWRITTEN AS A STRAIGHT EXCHANGE          
004000*                  SORT OVER THE IN-MEMORY TABLE - THE OLD ONE-OFF        
004100*                  SORT UTILITY THIS SHOP USED FOR THE EMPLOYEE           
004200*                  SUITE ISN'T AVAILABLE ON THIS BOX.                     
004300*   11-03-09  DCS  PREMIUM MULTIPLIER IS ROUNDED TO 2 DECIMALS -          
004400*                  TICKET HD-7702, REPORT TOTALS WERE OFF BY A            
004500*                  PENNY HERE AND THERE BEFORE THIS WAS ADDED.            
004600*   02-11-11  DCS  ADDED SIZE ERROR TRAPS ON THE SCORE COMPUTES SO        
004700*                  A BAD AMOUNT CANNOT ABEND THE WHOLE RUN - A            
004800*                  BLOWN COMPUTE JUST SCORES THE RECORD 0.00 AND          
004900*                  THE RUN KEEPS GOING - TICKET HD-9012.                  
005000*****************************************************************         
005100                                                                          
005200 IDENTIFICATION DIVISION.                                                 
005300                                                                          
005400 PROGRAM-ID.  USR3000.                                                    
005500 AUTHOR.      B. STEARNS.                                                 
005600 INSTALLATION. LAKEVIEW DATA SERVICES.                                    
005700 DATE-WRITTEN. 03-02-04.                                                  
005800 DATE-COMPILED.                                                           
005900 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                   
006000                                                                          
006100 ENVIRONMENT DIVISION.                                                    
006200                                                                          
006300 CONFIGURATION SECTION.                                                   
006400                                                                          
006500 SOURCE-COMPUTER. LAKEVIEW-380.                                           
006600 OBJECT-COMPUTER. LAKEVIEW-380.                                           
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM.                                                  
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100                                                                          
007200 FILE-CONTROL.                                                            
007300     SELECT USER-ACTIVITY ASSIGN TO USERACTV                              
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         FILE STATUS IS WS-USERACTV-STATUS.                               
007600     SELECT SCORE-REPORT ASSIGN TO SCORERPT                               
007700         ORGANIZATION IS SEQUENTIAL                                       
007800         FILE STATUS IS WS-SCORERPT-STATUS.                               
007900                                                                          
008000 DATA DIVISION.                                                           
008100                                                                          
008200 FILE SECTION.                                                            
008300                                                                          
008400 FD  USER-ACTIVITY                                                        
008500     LABEL RECORDS ARE STANDARD.                                          
008600                                                                          
008700 COPY USRACTV.                                                            
008800                                                                          
008900 FD  SCORE-REPORT                                                         
009000     LABEL RECORDS ARE STANDARD.                                          
009100                                                                          
009200 01  SCORE-REPORT-RECORD              PIC X(132).                         
009300*----------------------------------------------------------------         
009400* GENERIC BYTE VIEW - SAME RATIONALE AS UM-MASTER-RECORD-ALT IN           
009500* USRMAST.  USED BY NO PARAGRAPH TODAY BUT KEPT FOR CONSISTENCY           
009600* WITH THE REST OF THE SUITE'S PRINT/RECORD LAYOUTS.                      
009700*----------------------------------------------------------------         
009800 01  SCORE-REPORT-RECORD-ALT REDEFINES SCORE-REPORT-RECORD.               
009900     05  SCORE-RPT-ALT-DETAIL         PIC X(131).                         
010000     05  FILLER                       PIC X(01).                          
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300                                                                          
010400 COPY USRSWCH.                                                            
010500                                                                          
010600 COPY USRSCOR.                                                            
010700                                                                          
010800*----------------------------------------------------------------         
010900* STANDALONE WORK ITEMS - NOT PART OF ANY LARGER GROUP, SO THEY           
011000* ARE CARRIED AS 77-LEVELS RATHER THAN BURIED IN A 01 JUST TO             
011100* GIVE THEM A HOME.                                                       
011200*----------------------------------------------------------------         
011300 77  WS-AMT-SUB                       PIC 9(02)   COMP.                   
011400 77  WS-SORT-PASS                     PIC 9(03)   COMP.                   
011500                                                                          
011600 01  SWITCHES.                                                            
011700     05  USERACTV-EOF-SWITCH          PIC X   VALUE 'N'.                  
011800         88  USERACTV-EOF                     VALUE 'Y'.                  
011900     05  RECORD-VALID-SWITCH          PIC X   VALUE 'Y'.                  
012000         88  RECORD-IS-VALID                  VALUE 'Y'.                  
012100         88  RECORD-NOT-VALID                 VALUE 'N'.                  
012200     05  USER-ELIGIBLE-SWITCH         PIC X   VALUE 'N'.                  
012300         88  USER-IS-ELIGIBLE                 VALUE 'Y'.                  
012400     05  TABLE-FULL-SWITCH            PIC X   VALUE 'N'.                  
012500         88  SU-TABLE-FULL                     VALUE 'Y'.                 
012600     05  FILLER                       PIC X(01)   VALUE SPACE.            
012700                                                                          
012800 01  FILE-STATUS-FIELDS.                                                  
012900     05  WS-USERACTV-STATUS           PIC XX.                             
013000         88  USERACTV-SUCCESSFUL              VALUE '00'.                 
013100     05  WS-SCORERPT-STATUS           PIC XX.                             
013200         88  SCOREREPT-SUCCESSFUL             VALUE '00'.                 
013300     05  FILLER                       PIC X(01)   VALUE SPACE.            
013400                                                                          
013500 01  WS-JOB-TOTALS.                                                       
013600     05  WS-RECORDS-READ              PIC 9(05)   COMP.                   
013700     05  WS-INVALID-COUNT             PIC 9(05)   COMP.                   
013800     05  WS-INELIGIBLE-COUNT          PIC 9(05)   COMP.                   
013900     05  WS-BELOW-THRESHOLD-COUNT     PIC 9(05)   COMP.                   
014000     05  WS-REPORTED-COUNT            PIC 9(05)   COMP.                   
014100     05  WS-TOTAL-SCORE               PIC S9(10)V99.                      
014200     05  WS-TOTAL-SCORE-ALT REDEFINES WS-TOTAL-SCORE.                     
014300         10  WS-TOTAL-SCORE-ALPHA     PIC X(12).                          
014400     05  FILLER                       PIC X(01)   VALUE SPACE.            
014500                                                                          
014600 01  WS-SCORE-WORK-AREA.                                                  
014700     05  WS-AMOUNT-SUM                PIC S9(09)V99.                      
014800     05  WS-SCORE-WORK                PIC S9(09)V99.                      
014900     05  FILLER                       PIC X(01)   VALUE SPACE.            
015000                                                                          
015100 01  WS-QUALIFY-CONTROL.                                                  
015200     05  WS-QUALIFY-COUNT             PIC 9(03)   COMP.                   
015300     05  WS-SU-INDEX                  PIC 9(03)   COMP.                   
015400     05  WS-SU-INDEX-2                PIC 9(03)   COMP.                   
015500     05  FILLER                       PIC X(01)   VALUE SPACE.            
015600                                                                          
015700 01  WS-QUALIFYING-TABLE.                                                 
015800     05  WS-QUALIFYING-ROW OCCURS 100 TIMES.                              
015900         10  SU-TBL-ID                PIC X(08).                          
016000         10  SU-TBL-NAME              PIC X(30).                          
016100         10  SU-TBL-EMAIL             PIC X(40).                          
016200         10  SU-TBL-SCORE             PIC S9(09)V99.                      
016300     05  FILLER                       PIC X(01)   VALUE SPACE.            
016400                                                                          
016500 01  WS-SORT-TEMP-ROW.                                                    
016600     05  SU-TMP-ID                    PIC X(08).                          
016700     05  SU-TMP-NAME                  PIC X(30).                          
016800     05  SU-TMP-EMAIL                 PIC X(40).                          
016900     05  SU-TMP-SCORE                 PIC S9(09)V99.                      
017000     05  FILLER                       PIC X(01)   VALUE SPACE.            
017100                                                                          
017200 PROCEDURE DIVISION.                                                      
017300                                                                          
017400*****************************************************************         
017500* MAIN LINE.  EDITS, SCORES AND COLLECTS EVERY ACTIVITY RECORD,           
017600* RANKS THE SURVIVORS, AND PRINTS THE SCORE REPORT.                       
017700*****************************************************************         
017800 000-SCORE-USER-ACTIVITY.                                                 
017900                                                                          
018000     ACCEPT WS-JOB-DATE-CURRENT FROM DATE.                                
018100     DISPLAY 'USR3000 RUN DATE '                                          
018200             WS-JOB-DATE-MM '/' WS-JOB-DATE-DD '/' WS-JOB-DATE-YY.        
018300     OPEN INPUT  USER-ACTIVITY                                            
018400          OUTPUT SCORE-REPORT.                                            
018500     PERFORM 100-PROCESS-ACTIVITY-RECORD                                  
018600         UNTIL USERACTV-EOF.                                              
018700     PERFORM 600-SORT-QUALIFYING-TABLE.                                   
018800     PERFORM 700-WRITE-SCORE-REPORT.                                      
018900     CLOSE USER-ACTIVITY                                                  
019000           SCORE-REPORT.                                                  
019100     STOP RUN.                                                            
019200                                                                          
019300*****************************************************************         
019400* READS ONE ACTIVITY RECORD AND DRIVES IT THROUGH VALIDATION,             
019500* ELIGIBILITY, SCORING AND THE THRESHOLD TEST.  EACH SKIP REASON          
019600* IS COUNTED SEPARATELY FOR THE END-OF-JOB TOTALS.                        
019700*****************************************************************         
019800 100-PROCESS-ACTIVITY-RECORD.                                             
019900                                                                          
020000     PERFORM 110-READ-USER-ACTIVITY.                                      
020100     IF NOT USERACTV-EOF                                                  
020200         ADD 1 TO WS-RECORDS-READ                                         
020300         PERFORM 200-VALIDATE-ACTIVITY-RECORD                             
020400         IF RECORD-IS-VALID                                               
020500             PERFORM 300-EDIT-USER-ELIGIBILITY                            
020600             IF USER-IS-ELIGIBLE                                          
020700                 PERFORM 400-COMPUTE-USER-SCORE                           
020800                 IF WS-SCORE-WORK > 50.00                                 
020900                     PERFORM 500-COLLECT-QUALIFYING-USER                  
021000                 ELSE                                                     
021100                     ADD 1 TO WS-BELOW-THRESHOLD-COUNT                    
021200             ELSE                                                         
021300                 ADD 1 TO WS-INELIGIBLE-COUNT                             
021400         ELSE                                                             
021500             ADD 1 TO WS-INVALID-COUNT.                                   
021600                                                                          
021700*****************************************************************         
021800* READS ONE USER ACTIVITY RECORD.  AT END SETS THE EOF SWITCH.            
021900*****************************************************************         
022000 110-READ-USER-ACTIVITY.                                                  
022100                                                                          
022200     READ USER-ACTIVITY                                                   
022300         AT END                                                           
022400             SET USERACTV-EOF TO TRUE.                                    
022500                                                                          
022600*****************************************************************         
022700* VALIDATES ONE ACTIVITY RECORD.  A RECORD THAT FAILS ANY EDIT IS         
022800* NOT FATAL - IT IS FLAGGED NOT VALID AND THE CALLER COUNTS IT            
022900* AND MOVES ON TO THE NEXT RECORD.  THE EDIT RANGE IS RUN AS ONE          
023000* PERFORM-THRU SO A RECORD THAT FAILS AN EARLY EDIT FALLS THROUGH         
023100* THE EXIT PARAGRAPH INSTEAD OF RUNNING THE EDITS BEHIND IT.              
023200*****************************************************************         
023300 200-VALIDATE-ACTIVITY-RECORD.                                            
023400                                                                          
023500     SET RECORD-IS-VALID TO TRUE.                                         
023600     PERFORM 210-EDIT-REQUIRED-FIELDS                                     
023700         THRU 240-VALIDATE-ACTIVITY-RECORD-EXIT.                          
023800                                                                          
023900*****************************************************************         
024000* ID, NAME, EMAIL, STATUS AND TYPE MUST ALL BE PRESENT.  A MISSING        
024100* FIELD FAILS THE RECORD AND SKIPS STRAIGHT TO THE EXIT - THE             
024200* REMAINING EDITS WOULD JUST BE TESTING GARBAGE.                          
024300*****************************************************************         
024400 210-EDIT-REQUIRED-FIELDS.                                                
024500                                                                          
024600     IF UA-ID = SPACES OR UA-NAME = SPACES OR UA-EMAIL = SPACES           
024700             OR UA-STATUS = SPACES OR UA-TYPE = SPACES                    
024800         SET RECORD-NOT-VALID TO TRUE                                     
024900         GO TO 240-VALIDATE-ACTIVITY-RECORD-EXIT.                         
025000                                                                          
025100*****************************************************************         
025200* LOGIN COUNT MUST BE A VALID NON-NEGATIVE INTEGER.  THE FIELD IS         
025300* UNSIGNED SO A NUMERIC TEST ALONE RULES OUT NEGATIVE VALUES AND          
025400* NON-DIGIT GARBAGE IN THE SAME STROKE.                                   
025500*****************************************************************         
025600 220-EDIT-LOGIN-COUNT.                                                    
025700                                                                          
025800     IF UA-LOGIN-COUNT IS NOT NUMERIC                                     
025900         SET RECORD-NOT-VALID TO TRUE                                     
026000         GO TO 240-VALIDATE-ACTIVITY-RECORD-EXIT.                         
026100                                                                          
026200*****************************************************************         
026300* PREMIUM FLAG MUST BE ONE OF THE RECOGNIZED YES/NO VALUES.               
026400*****************************************************************         
026500 230-EDIT-PREMIUM-FLAG.                                                   
026600                                                                          
026700     IF NOT UA-PREMIUM-IS-YES AND NOT UA-PREMIUM-IS-NO                    
026800         SET RECORD-NOT-VALID TO TRUE                                     
026900         GO TO 240-VALIDATE-ACTIVITY-RECORD-EXIT.                         
027000                                                                          
027100*****************************************************************         
027200* TRANSACTION COUNT MUST BE 0 THROUGH 10, AND EVERY LISTED AMOUNT         
027300* (THE FIRST UA-TXN-COUNT ENTRIES) MUST BE A VALID NUMBER.                
027400*****************************************************************         
027500 240-EDIT-TRANSACTION-AMOUNTS.                                            
027600                                                                          
027700     IF UA-TXN-COUNT IS NOT NUMERIC OR UA-TXN-COUNT > 10                  
027800         SET RECORD-NOT-VALID TO TRUE                                     
027900     ELSE                                                                 
028000         PERFORM 245-EDIT-ONE-AMOUNT                                      
028100             VARYING WS-AMT-SUB FROM 1 BY 1                               
028200             UNTIL WS-AMT-SUB > UA-TXN-COUNT.                             
028300                                                                          
028400 240-VALIDATE-ACTIVITY-RECORD-EXIT.                                       
028500     EXIT.                                                                
028600                                                                          
028700*****************************************************************         
028800* CHECKS ONE TRANSACTION AMOUNT FOR NUMERIC VALIDITY.  CALLED BY          
028900* 240-EDIT-TRANSACTION-AMOUNTS FOR EACH OF THE FIRST UA-TXN-COUNT         
029000* ENTRIES.                                                                
029100*****************************************************************         
029200 245-EDIT-ONE-AMOUNT.                                                     
029300                                                                          
029400     IF UA-TXN-AMOUNT (WS-AMT-SUB) IS NOT NUMERIC                         
029500         SET RECORD-NOT-VALID TO TRUE.                                    
029600                                                                          
029700*****************************************************************         
029800* A VALID RECORD IS ELIGIBLE ONLY WHEN STATUS IS ACTIVE AND TYPE          
029900* IS USER.  ANYTHING ELSE IS SKIPPED AND COUNTED INELIGIBLE.              
030000*****************************************************************         
030100 300-EDIT-USER-ELIGIBILITY.                                               
030200                                                                          
030300     MOVE 'N' TO USER-ELIGIBLE-SWITCH.                                    
030400     IF UA-STATUS-IS-ACTIVE AND UA-TYPE-IS-USER                           
030500         SET USER-IS-ELIGIBLE TO TRUE.                                    
030600                                                                          
030700*****************************************************************         
030800* COMPUTES THE ACTIVITY SCORE - THE SUM OF THE LISTED TRANSACTION         
030900* AMOUNTS PLUS TWICE THE LOGIN COUNT, TIMES 1.5 FOR A PREMIUM             
031000* ACCOUNT.  ANY SIZE ERROR ALONG THE WAY DROPS THE SCORE TO 0.00          
031100* SO THE RECORD FAILS THE THRESHOLD TEST AND THE RUN CONTINUES.           
031200*****************************************************************         
031300 400-COMPUTE-USER-SCORE.                                                  
031400                                                                          
031500     MOVE ZERO TO WS-AMOUNT-SUM.                                          
031600     MOVE ZERO TO WS-SCORE-WORK.                                          
031700     PERFORM 405-SUM-ONE-AMOUNT                                           
031800         VARYING WS-AMT-SUB FROM 1 BY 1                                   
031900         UNTIL WS-AMT-SUB > UA-TXN-COUNT.                                 
032000     COMPUTE WS-SCORE-WORK =                                              
032100             WS-AMOUNT-SUM + (UA-LOGIN-COUNT * 2)                         
032200         ON SIZE ERROR                                                    
032300             MOVE ZERO TO WS-SCORE-WORK.                                  
032400     IF UA-PREMIUM-IS-YES                                                 
032500         PERFORM 410-APPLY-PREMIUM-FACTOR.                                
032600                                                                          
032700*****************************************************************         
032800* ADDS ONE TRANSACTION AMOUNT INTO THE RUNNING SUM.  CALLED BY            
032900* 400-COMPUTE-USER-SCORE FOR EACH OF THE FIRST UA-TXN-COUNT               
033000* ENTRIES.                                                                
033100*****************************************************************         
033200 405-SUM-ONE-AMOUNT.                                                      
033300                                                                          
033400     ADD UA-TXN-AMOUNT (WS-AMT-SUB) TO WS-AMOUNT-SUM                      
033500         ON SIZE ERROR                                                    
033600             MOVE ZERO TO WS-AMOUNT-SUM.                                  
033700                                                                          
033800*****************************************************************         
033900* MULTIPLIES A PREMIUM USER'S SCORE BY 1.5, ROUNDED HALF-UP TO 2          
034000* DECIMALS (STANDARD COMMERCIAL ROUNDING) PER REQ 4471.                   
034100*****************************************************************         
034200 410-APPLY-PREMIUM-FACTOR.                                                
034300                                                                          
034400     COMPUTE WS-SCORE-WORK ROUNDED = WS-SCORE-WORK * 1.5                  
034500         ON SIZE ERROR                                                    
034600             MOVE ZERO TO WS-SCORE-WORK.                                  
034700                                                                          
034800*****************************************************************         
034900* ADDS ONE QUALIFYING USER TO THE RANKING TABLE, NAME UPPER-CASED         
035000* AND EMAIL LOWER-CASED PER REQ 4471.  IF THE TABLE IS ALREADY AT         
035100* CAPACITY THE ROW IS DROPPED, A ONE-TIME WARNING IS DISPLAYED,           
035200* AND NO MORE ROWS ARE COLLECTED FOR THE REST OF THE RUN.                 
035300*****************************************************************         
035400 500-COLLECT-QUALIFYING-USER.                                             
035500                                                                          
035600     IF WS-QUALIFY-COUNT < 100                                            
035700         ADD 1 TO WS-QUALIFY-COUNT                                        
035800         MOVE WS-QUALIFY-COUNT TO WS-SU-INDEX                             
035900         MOVE UA-ID    TO SU-TBL-ID (WS-SU-INDEX)                         
036000         MOVE UA-NAME  TO SU-TBL-NAME (WS-SU-INDEX)                       
036100         INSPECT SU-TBL-NAME (WS-SU-INDEX) CONVERTING                     
036200             'abcdefghijklmnopqrstuvwxyz' TO                              
036300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
036400         MOVE UA-EMAIL TO SU-TBL-EMAIL (WS-SU-INDEX)                      
036500         INSPECT SU-TBL-EMAIL (WS-SU-INDEX) CONVERTING                    
036600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                              
036700             'abcdefghijklmnopqrstuvwxyz'                                 
036800         MOVE WS-SCORE-WORK TO SU-TBL-SCORE (WS-SU-INDEX)                 
036900         ADD 1 TO WS-REPORTED-COUNT                                       
037000         ADD WS-SCORE-WORK TO WS-TOTAL-SCORE                              
037100     ELSE                                                                 
037200         IF NOT SU-TABLE-FULL                                             
037300             SET SU-TABLE-FULL TO TRUE                                    
037400             DISPLAY 'QUALIFYING USER TABLE FULL AT 100 ENTRIES -'        
037500             DISPLAY 'COLLECTION STOPPED, REMAINING USERS'                
037600                     ' SKIPPED'.                                          
037700                                                                          
037800*****************************************************************         
037900* RANKS THE QUALIFYING TABLE BY SCORE DESCENDING WITH A STRAIGHT          
038000* EXCHANGE (BUBBLE) SORT.  THE TABLE IS AT MOST 100 ROWS SO A             
038100* SIMPLE PASS-AND-SWAP IS PLENTY FAST FOR THIS JOB.                       
038200*****************************************************************         
038300 600-SORT-QUALIFYING-TABLE.                                               
038400                                                                          
038500     IF WS-QUALIFY-COUNT > 1                                              
038600         PERFORM 610-SORT-EXCHANGE-PASS                                   
038700             VARYING WS-SORT-PASS FROM 1 BY 1                             
038800             UNTIL WS-SORT-PASS >= WS-QUALIFY-COUNT.                      
038900                                                                          
039000*****************************************************************         
039100* ONE PASS OF THE EXCHANGE SORT - COMPARES EVERY ADJACENT PAIR OF         
039200* ROWS STILL IN PLAY AND SWAPS THEM WHEN THE LOWER ONE COMES              
039300* FIRST.                                                                  
039400*****************************************************************         
039500 610-SORT-EXCHANGE-PASS.                                                  
039600                                                                          
039700     PERFORM 620-SORT-COMPARE-SWAP                                        
039800         VARYING WS-SU-INDEX FROM 1 BY 1                                  
039900         UNTIL WS-SU-INDEX >= WS-QUALIFY-COUNT.                           
040000                                                                          
040100*****************************************************************         
040200* COMPARES ROW WS-SU-INDEX AGAINST THE NEXT ROW AND SWAPS THEM,           
040300* VIA THE WS-SORT-TEMP-ROW HOLDING AREA, WHEN THE NEXT ROW SCORES         
040400* HIGHER - THIS BUBBLES THE HIGHEST SCORES TOWARD THE FRONT.              
040500*****************************************************************         
040600 620-SORT-COMPARE-SWAP.                                                   
040700                                                                          
040800     MOVE WS-SU-INDEX TO WS-SU-INDEX-2.                                   
040900     ADD 1 TO WS-SU-INDEX-2.                                              
041000     IF SU-TBL-SCORE (WS-SU-INDEX) < SU-TBL-SCORE (WS-SU-INDEX-2)         
041100         MOVE WS-QUALIFYING-ROW (WS-SU-INDEX)                             
041200                 TO WS-SORT-TEMP-ROW                                      
041300         MOVE WS-QUALIFYING-ROW (WS-SU-INDEX-2) TO                        
041400                 WS-QUALIFYING-ROW (WS-SU-INDEX)                          
041500         MOVE SU-TMP-ID    TO SU-TBL-ID (WS-SU-INDEX-2)                   
041600         MOVE SU-TMP-NAME  TO SU-TBL-NAME (WS-SU-INDEX-2)                 
041700         MOVE SU-TMP-EMAIL TO SU-TBL-EMAIL (WS-SU-INDEX-2)                
041800         MOVE SU-TMP-SCORE TO SU-TBL-SCORE (WS-SU-INDEX-2).               
041900                                                                          
042000*****************************************************************         
042100* WRITES ONE DETAIL LINE PER QUALIFYING USER, HIGHEST SCORE               
042200* FIRST, THEN THE END-OF-JOB TOTALS BLOCK.                                
042300*****************************************************************         
042400 700-WRITE-SCORE-REPORT.                                                  
042500                                                                          
042600     PERFORM 710-WRITE-SCORE-DETAIL-LINE                                  
042700         VARYING WS-SU-INDEX FROM 1 BY 1                                  
042800         UNTIL WS-SU-INDEX > WS-QUALIFY-COUNT.                            
042900     PERFORM 720-WRITE-REPORT-TOTALS.                                     
043000                                                                          
043100*****************************************************************         
043200* FORMATS AND WRITES ONE "User <NAME>: <SCORE>" DETAIL LINE.              
043300*****************************************************************         
043400 710-WRITE-SCORE-DETAIL-LINE.                                             
043500                                                                          
043600     MOVE 'User ' TO SU-DTL-LITERAL.                                      
043700     MOVE SU-TBL-NAME (WS-SU-INDEX) TO SU-DTL-NAME.                       
043800     MOVE ': ' TO SU-DTL-COLON.                                           
043900     MOVE SU-TBL-SCORE (WS-SU-INDEX) TO SU-DTL-SCORE.                     
044000     MOVE SU-DETAIL-LINE TO SCORE-REPORT-RECORD.                          
044100     WRITE SCORE-REPORT-RECORD.                                           
044200                                                                          
044300*****************************************************************         
044400* WRITES THE SIX-LINE TOTALS BLOCK AT THE END OF THE REPORT.              
044500*****************************************************************         
044600 720-WRITE-REPORT-TOTALS.                                                 
044700                                                                          
044800     MOVE SPACES TO SU-TOTALS-LINE.                                       
044900     MOVE 'RECORDS READ:        ' TO SU-TOT-CAPTION.                      
045000     MOVE WS-RECORDS-READ TO SU-TOT-COUNT.                                
045100     MOVE SU-TOTALS-LINE TO SCORE-REPORT-RECORD.                          
045200     WRITE SCORE-REPORT-RECORD.                                           
045300                                                                          
045400     MOVE SPACES TO SU-TOTALS-LINE.                                       
045500     MOVE 'INVALID RECORDS:     ' TO SU-TOT-CAPTION.                      
045600     MOVE WS-INVALID-COUNT TO SU-TOT-COUNT.                               
045700     MOVE SU-TOTALS-LINE TO SCORE-REPORT-RECORD.                          
045800     WRITE SCORE-REPORT-RECORD.                                           
045900                                                                          
046000     MOVE SPACES TO SU-TOTALS-LINE.                                       
046100     MOVE 'INELIGIBLE RECORDS:  ' TO SU-TOT-CAPTION.                      
046200     MOVE WS-INELIGIBLE-COUNT TO SU-TOT-COUNT.                            
046300     MOVE SU-TOTALS-LINE TO SCORE-REPORT-RECORD.                          
046400     WRITE SCORE-REPORT-RECORD.                                           
046500                                                                          
046600     MOVE SPACES TO SU-TOTALS-LINE.                                       
046700     MOVE 'BELOW THRESHOLD:     ' TO SU-TOT-CAPTION.                      
046800     MOVE WS-BELOW-THRESHOLD-COUNT TO SU-TOT-COUNT.                       
046900     MOVE SU-TOTALS-LINE TO SCORE-REPORT-RECORD.                          
047000     WRITE SCORE-REPORT-RECORD.                                           
047100                                                                          
047200     MOVE SPACES TO SU-TOTALS-LINE.                                       
047300     MOVE 'USERS REPORTED:      ' TO SU-TOT-CAPTION.                      
047400     MOVE WS-REPORTED-COUNT TO SU-TOT-COUNT.                              
047500     MOVE SU-TOTALS-LINE TO SCORE-REPORT-RECORD.                          
047600     WRITE SCORE-REPORT-RECORD.                                           
047700                                                                          
047800     MOVE SPACES TO SU-TOTALS-LINE.                                       
047900     MOVE 'TOTAL SCORE:         ' TO SU-TOT-CAPTION.                      
048000     MOVE WS-TOTAL-SCORE TO SU-TOT-SCORE.                                 
048100     MOVE SU-TOTALS-LINE TO SCORE-REPORT-RECORD.                          
048200     WRITE SCORE-REPORT-RECORD.                                           
