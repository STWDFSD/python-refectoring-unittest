000100*****************************************************************         
000200* Title..........: USR2001 - User Master Maintenance                      
000300* Programmer.....: B. Stearns                                             
000400* Installation...: Lakeview Data Services - Applications Group            
000500* Date-Written...: 03-02-04                                               
000600* Program Desc...: Applies incoming name/email change requests            
000700*                  from USER-TXN against the user master.  A              
000800*                  transaction whose id is not on the master is           
000900*                  rejected and counted, not fatal to the run.            
001000*                  The full, updated master is written out to             
001100*                  USER-MASTER-OUT so downstream jobs pick up the         
001200*                  changes on the next cycle.                             
001300* File Desc......: Reads USER-MASTER-IN, USER-TXN.  Writes                
001400*                  USER-MASTER-OUT.                                       
001500*****************************************************************         
001600* CHANGE LOG                                                              
001700*   03-02-04  MHP  ORIGINAL PROGRAM, REQ 4471.  REPLACES THE OLD          
001800*                  ONLINE PROFILE-UPDATE CALL WITH A NIGHTLY              
001900*                  BATCH TRANSACTION RUN.                                 
002000*   03-09-04  MHP  MASTER IS LOADED TO A TABLE, UPDATED IN PLACE,         
002100*                  AND REWRITTEN WHOLE - NO IN-PLACE REWRITE OF           
002200*                  THE INPUT FILE, SAME APPROACH AS USR1001.              
002300*   03-16-04  MHP  DROPPED THE OLD ERRTRAN OUTPUT FILE - REJECTED         
002400*                  TRANSACTIONS ARE COUNTED AND DISPLAYED ON THE          
002500*                  RUN LOG INSTEAD, PER REQ 4471 SIGN-OFF.                
002600*   03-23-04  MHP  JOB TOTALS LINE NOW SHOWS THE RUN DATE -               
002700*                  OPERATIONS ASKED FOR IT SO A LISTING CAN BE            
002800*                  MATCHED BACK TO THE SCHEDULE WITHOUT PULLING           
002900*                  THE JCL.                                               
003000*   07-19-06  RTL  IF THE SAME USER ID SHOWS UP ON MORE THAN ONE          
003100*                  TRANSACTION IN A RUN, THE LAST ONE READ WINS -         
003200*                  DOCUMENTED HERE SO THE NEXT PERSON DOES NOT            
003300*                  "FIX" IT.  SEE 330-APPLY-USER-CHANGE.                  
003400*   02-11-11  DCS  RAISED TABLE CAPACITY TO 5000 - TICKET HD-8834,        
003500*                  SAME AS USR1001.                                       
003600*****************************************************************         
003700                                                                          
003800 IDENTIFICATION DIVISION.                                                 
003900                                                                          
004000 PROGRAM-ID.  USR2001.                                                    
004100 AUTHOR.      B. STEARNS.                                                 
004200 INSTALLATION. LAKEVIEW DATA SERVICES.                                    
004300 DATE-WRITTEN. 03-02-04.                                                  
004400 DATE-COMPILED.                                                           
004500 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                   
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800                                                                          
004900 CONFIGURATION SECTION.                                                   
005000                                                                          
005100 SOURCE-COMPUTER. LAKEVIEW-380.                                           
005200 OBJECT-COMPUTER. LAKEVIEW-380.                                           
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500                                                                          
005600 INPUT-OUTPUT SECTION.                                                    
005700                                                                          
005800 FILE-CONTROL.                                                            
005900     SELECT USER-MASTER-IN ASSIGN TO UMASTIN                              
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS WS-UMASTIN-STATUS.                                
006200     SELECT USER-MASTER-OUT ASSIGN TO UMASTOUT                            
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS IS WS-UMASTOUT-STATUS.                               
006500     SELECT USER-TXN ASSIGN TO USERTXN                                    
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS IS WS-USERTXN-STATUS.                                
006800                                                                          
006900 DATA DIVISION.                                                           
007000                                                                          
007100 FILE SECTION.                                                            
007200                                                                          
007300 FD  USER-MASTER-IN                                                       
007400     LABEL RECORDS ARE STANDARD.                                          
007500                                                                          
007600 COPY USRMAST.                                                            
007700                                                                          
007800 FD  USER-MASTER-OUT                                                      
007900     LABEL RECORDS ARE STANDARD.                                          
008000                                                                          
008100 01  NM-MASTER-RECORD.                                                    
008200     05  NM-ID                        PIC 9(06).                          
008300     05  NM-NAME                      PIC X(30).                          
008400     05  NM-EMAIL                     PIC X(40).                          
008500*----------------------------------------------------------------         
008600* GENERIC VIEW - SAME RATIONALE AS UM-MASTER-RECORD-ALT IN                
008700* USRMAST.  KEPT LOCAL BECAUSE THIS FD OWNS ITS OWN RECORD NAME.          
008800*----------------------------------------------------------------         
008900 01  NM-MASTER-RECORD-ALT REDEFINES NM-MASTER-RECORD.                     
009000     05  NM-ALT-KEY-ALPHA             PIC X(06).                          
009100     05  NM-ALT-DETAIL                PIC X(69).                          
009200     05  FILLER                       PIC X(01).                          
009300                                                                          
009400 FD  USER-TXN                                                             
009500     LABEL RECORDS ARE STANDARD.                                          
009600                                                                          
009700 COPY USRTRAN.                                                            
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000                                                                          
010100 COPY USRSWCH.                                                            
010200                                                                          
010300 01  SWITCHES.                                                            
010400     05  UMASTIN-EOF-SWITCH           PIC X   VALUE 'N'.                  
010500         88  UMASTIN-EOF                      VALUE 'Y'.                  
010600     05  USERTXN-EOF-SWITCH           PIC X   VALUE 'N'.                  
010700         88  USERTXN-EOF                      VALUE 'Y'.                  
010800     05  MASTER-FOUND-SWITCH          PIC X   VALUE 'N'.                  
010900         88  MASTER-FOUND                     VALUE 'Y'.                  
011000     05  FILLER                       PIC X(01)   VALUE SPACE.            
011100                                                                          
011200 01  FILE-STATUS-FIELDS.                                                  
011300     05  WS-UMASTIN-STATUS            PIC XX.                             
011400         88  UMASTIN-SUCCESSFUL               VALUE '00'.                 
011500     05  WS-UMASTOUT-STATUS           PIC XX.                             
011600         88  UMASTOUT-SUCCESSFUL              VALUE '00'.                 
011700     05  WS-USERTXN-STATUS            PIC XX.                             
011800         88  USERTXN-SUCCESSFUL               VALUE '00'.                 
011900     05  FILLER                       PIC X(01)   VALUE SPACE.            
012000                                                                          
012100 01  WS-JOB-TOTALS.                                                       
012200     05  WS-TXN-READ                  PIC 9(05)   COMP.                   
012300     05  WS-TXN-APPLIED                PIC 9(05)   COMP.                  
012400     05  WS-TXN-REJECTED               PIC 9(05)   COMP.                  
012500     05  WS-MASTER-RECORD-COUNT       PIC 9(05)   COMP.                   
012600     05  WS-MASTER-WRITE-COUNT        PIC 9(05)   COMP.                   
012700     05  FILLER                       PIC X(01)   VALUE SPACE.            
012800                                                                          
012900 01  WS-MASTER-TABLE-CONTROL.                                             
013000     05  WS-MASTER-TABLE OCCURS 5000 TIMES                                
013100             ASCENDING KEY IS WS-TBL-ID                                   
013200             INDEXED BY WS-MASTER-INDEX                                   
013300             INDEXED BY WS-WRITE-INDEX.                                   
013400         10  WS-TBL-ID                PIC 9(06).                          
013500         10  WS-TBL-NAME              PIC X(30).                          
013600         10  WS-TBL-EMAIL             PIC X(40).                          
013700     05  FILLER                       PIC X(01)   VALUE SPACE.            
013800                                                                          
013900 PROCEDURE DIVISION.                                                      
014000                                                                          
014100*****************************************************************         
014200* MAIN LINE.  LOADS THE MASTER, APPLIES EVERY TRANSACTION ON THE          
014300* USER-TXN FILE, REWRITES THE WHOLE MASTER, THEN REPORTS TOTALS.          
014400*****************************************************************         
014500 000-MAINTAIN-USER-MASTER.                                                
014600                                                                          
014700     ACCEPT WS-JOB-DATE-CURRENT FROM DATE.                                
014800     OPEN INPUT  USER-MASTER-IN                                           
014900                 USER-TXN                                                 
015000          OUTPUT USER-MASTER-OUT.                                         
015100     PERFORM 100-LOAD-USER-MASTER-TABLE                                   
015200         UNTIL UMASTIN-EOF.                                               
015300     PERFORM 300-PROCESS-USER-TRANSACTION                                 
015400         UNTIL USERTXN-EOF.                                               
015500     PERFORM 800-WRITE-USER-MASTER-TABLE                                  
015600         VARYING WS-WRITE-INDEX FROM 1 BY 1                               
015700         UNTIL WS-WRITE-INDEX > WS-MASTER-RECORD-COUNT.                   
015800     PERFORM 900-DISPLAY-JOB-TOTALS.                                      
015900     CLOSE USER-MASTER-IN                                                 
016000           USER-TXN                                                       
016100           USER-MASTER-OUT.                                               
016200     STOP RUN.                                                            
016300                                                                          
016400*****************************************************************         
016500* READS THE ENTIRE USER MASTER INTO WS-MASTER-TABLE - SAME                
016600* APPROACH AS USR1001 100-LOAD-USER-MASTER-TABLE.                         
016700*****************************************************************         
016800 100-LOAD-USER-MASTER-TABLE.                                              
016900                                                                          
017000     PERFORM 110-READ-USER-MASTER.                                        
017100     IF NOT UMASTIN-EOF                                                   
017200         ADD 1 TO WS-MASTER-RECORD-COUNT                                  
017300         SET WS-MASTER-INDEX TO WS-MASTER-RECORD-COUNT                    
017400         MOVE UM-ID    TO WS-TBL-ID (WS-MASTER-INDEX)                     
017500         MOVE UM-NAME  TO WS-TBL-NAME (WS-MASTER-INDEX)                   
017600         MOVE UM-EMAIL TO WS-TBL-EMAIL (WS-MASTER-INDEX).                 
017700                                                                          
017800*****************************************************************         
017900* READS ONE USER MASTER RECORD.  AT END SETS THE MASTER EOF               
018000* SWITCH.                                                                 
018100*****************************************************************         
018200 110-READ-USER-MASTER.                                                    
018300                                                                          
018400     READ USER-MASTER-IN                                                  
018500         AT END                                                           
018600             SET UMASTIN-EOF TO TRUE.                                     
018700                                                                          
018800*****************************************************************         
018900* PROCESSES ONE TRANSACTION - LOOKS UP THE TARGET USER AND EITHER         
019000* APPLIES THE CHANGE OR REJECTS THE TRANSACTION.                          
019100*****************************************************************         
019200 300-PROCESS-USER-TRANSACTION.                                            
019300                                                                          
019400     PERFORM 310-READ-USER-TRANSACTION.                                   
019500     IF NOT USERTXN-EOF                                                   
019600         ADD 1 TO WS-TXN-READ                                             
019700         PERFORM 320-LOOKUP-USER-MASTER                                   
019800         IF MASTER-FOUND                                                  
019900             PERFORM 330-APPLY-USER-CHANGE                                
020000         ELSE                                                             
020100             PERFORM 340-REJECT-USER-TRANSACTION.                         
020200                                                                          
020300*****************************************************************         
020400* READS ONE TRANSACTION RECORD.  AT END SETS THE TRANSACTION EOF          
020500* SWITCH.                                                                 
020600*****************************************************************         
020700 310-READ-USER-TRANSACTION.                                               
020800                                                                          
020900     READ USER-TXN                                                        
021000         AT END                                                           
021100             SET USERTXN-EOF TO TRUE.                                     
021200                                                                          
021300*****************************************************************         
021400* BINARY SEARCHES THE MASTER TABLE FOR THE TRANSACTION'S TARGET           
021500* ID.  THE KEY NEVER CHANGES SO THE TABLE STAYS IN UM-ID SEQUENCE         
021600* NO MATTER HOW MANY TIMES 330-APPLY-USER-CHANGE UPDATES A ROW.           
021700*****************************************************************         
021800 320-LOOKUP-USER-MASTER.                                                  
021900                                                                          
022000     SET MASTER-FOUND TO FALSE.                                           
022100     SEARCH ALL WS-MASTER-TABLE                                           
022200         AT END                                                           
022300             MOVE 'N' TO MASTER-FOUND-SWITCH                              
022400         WHEN WS-TBL-ID (WS-MASTER-INDEX) = UT-ID                         
022500             SET MASTER-FOUND TO TRUE.                                    
022600                                                                          
022700*****************************************************************         
022800* REPLACES THE NAME AND EMAIL ON THE MATCHED TABLE ROW WITH THE           
022900* TRANSACTION'S VALUES.  THE ID NEVER CHANGES.  IF A LATER                
023000* TRANSACTION HITS THE SAME ROW IT SIMPLY OVERWRITES THIS UPDATE -        
023100* THAT IS THE INTENDED "LAST ONE WINS" BEHAVIOR, NOT A BUG.               
023200*****************************************************************         
023300 330-APPLY-USER-CHANGE.                                                   
023400                                                                          
023500     MOVE UT-NAME  TO WS-TBL-NAME (WS-MASTER-INDEX).                      
023600     MOVE UT-EMAIL TO WS-TBL-EMAIL (WS-MASTER-INDEX).                     
023700     ADD 1 TO WS-TXN-APPLIED.                                             
023800                                                                          
023900*****************************************************************         
024000* REJECTS A TRANSACTION WHOSE ID MATCHES NO MASTER RECORD.  THE           
024100* RUN KEEPS GOING - A REJECT IS NOT AN ABEND CONDITION.                   
024200*****************************************************************         
024300 340-REJECT-USER-TRANSACTION.                                             
024400                                                                          
024500     ADD 1 TO WS-TXN-REJECTED.                                            
024600     DISPLAY 'TRANSACTION REJECTED - USER ' UT-ID                         
024700             ' NOT ON MASTER'.                                            
024800                                                                          
024900*****************************************************************         
025000* WRITES ONE ROW OF THE (POSSIBLY UPDATED) MASTER TABLE TO                
025100* USER-MASTER-OUT.  CALLED ONCE PER TABLE ROW BY THE VARYING              
025200* PERFORM IN 000-MAINTAIN-USER-MASTER SO THE WHOLE MASTER IS              
025300* ALWAYS OBSERVABLE AFTER THE RUN, EVEN FOR IDS THAT HAD NO               
025400* MATCHING TRANSACTION.                                                   
025500*****************************************************************         
025600 800-WRITE-USER-MASTER-TABLE.                                             
025700                                                                          
025800     MOVE WS-TBL-ID (WS-WRITE-INDEX)    TO NM-ID.                         
025900     MOVE WS-TBL-NAME (WS-WRITE-INDEX)  TO NM-NAME.                       
026000     MOVE WS-TBL-EMAIL (WS-WRITE-INDEX) TO NM-EMAIL.                      
026100     WRITE NM-MASTER-RECORD.                                              
026200     IF UMASTOUT-SUCCESSFUL                                               
026300         ADD 1 TO WS-MASTER-WRITE-COUNT                                   
026400     ELSE                                                                 
026500         DISPLAY 'WRITE ERROR ON USER-MASTER-OUT FOR USER '               
026600                 NM-ID                                                    
026700         DISPLAY 'FILE STATUS CODE IS ' WS-UMASTOUT-STATUS.               
026800                                                                          
026900*****************************************************************         
027000* PRINTS END-OF-JOB TOTALS FOR THE OPERATOR RUN LOG.                      
027100*****************************************************************         
027200 900-DISPLAY-JOB-TOTALS.                                                  
027300                                                                          
027400     DISPLAY 'USR2001 JOB TOTALS - RUN DATE '                             
027500             WS-JOB-DATE-MM '/' WS-JOB-DATE-DD '/' WS-JOB-DATE-YY.        
027600     DISPLAY '  MASTER RECORDS LOADED . . : '                             
027700             WS-MASTER-RECORD-COUNT.                                      
027800     DISPLAY '  TRANSACTIONS READ  . . . : ' WS-TXN-READ.                 
027900     DISPLAY '  TRANSACTIONS APPLIED . . : ' WS-TXN-APPLIED.              
028000     DISPLAY '  TRANSACTIONS REJECTED  . : ' WS-TXN-REJECTED.             
028100     DISPLAY '  MASTER RECORDS WRITTEN . : '                              
028200             WS-MASTER-WRITE-COUNT.                                       
