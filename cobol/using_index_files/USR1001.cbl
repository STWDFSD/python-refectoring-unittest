000100*****************************************************************         
000200* Title..........: USR1001 - User Master Inquiry                          
000300* Programmer.....: B. Stearns                                             
000400* Installation...: Lakeview Data Services - Applications Group            
000500* Date-Written...: 03-02-04                                               
000600* Program Desc...: Answers one-off lookups against the user               
000700*                  master.  Reads a file of requested user ids,           
000800*                  finds the matching master record for each one,         
000900*                  and reports found or not-found.  No master             
001000*                  data is changed by this program - see USR2001          
001100*                  for the maintenance run.                               
001200* File Desc......: Reads USER-MASTER-IN, INQUIRY-REQ.  Reports to         
001300*                  SYSOUT only - no report file is produced.              
001400*****************************************************************         
001500* CHANGE LOG                                                              
001600*   03-02-04  MHP  ORIGINAL PROGRAM, REQ 4471.  REPLACES THE OLD          
001700*                  ONLINE LOOKUP SCREEN (RETIRED) WITH A BATCH            
001800*                  REQUEST FILE SO OPERATIONS CAN RUN INQUIRIES           
001900*                  OVERNIGHT WITHOUT TYING UP A TERMINAL.                 
002000*   03-09-04  MHP  MASTER IS LOADED TO A TABLE AND SEARCHED WITH          
002100*                  SEARCH ALL INSTEAD OF A KEYED READ - THE FEED          
002200*                  FILE COMES OFF TAPE SORTED BY UM-ID BUT IS NOT         
002300*                  BUILT AS AN INDEXED FILE ON THIS SYSTEM.               
002400*   03-23-04  MHP  ADDED EDIT TO REJECT NON-NUMERIC REQUEST IDS           
002500*                  BEFORE THE LOOKUP - UAT TURNED UP A FEW GARBLED        
002600*                  IDS ON THE FEED THAT WERE SILENTLY FALLING OUT         
002700*                  AS NOT-FOUND INSTEAD OF BEING FLAGGED.                 
002800*   07-19-06  RTL  ADDED JOB TOTALS AT END OF RUN PER AUDIT REQ.          
002900*   02-11-11  DCS  RAISED TABLE CAPACITY FROM 2000 TO 5000 USER           
003000*                  RECORDS - TICKET HD-8834, MASTER FILE GREW             
003100*                  PAST THE OLD LIMIT DURING YEAR-END LOAD.               
003200*****************************************************************         
003300                                                                          
003400 IDENTIFICATION DIVISION.                                                 
003500                                                                          
003600 PROGRAM-ID.  USR1001.                                                    
003700 AUTHOR.      B. STEARNS.                                                 
003800 INSTALLATION. LAKEVIEW DATA SERVICES.                                    
003900 DATE-WRITTEN. 03-02-04.                                                  
004000 DATE-COMPILED.                                                           
004100 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                   
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400                                                                          
004500 CONFIGURATION SECTION.                                                   
004600                                                                          
004700 SOURCE-COMPUTER. LAKEVIEW-380.                                           
004800 OBJECT-COMPUTER. LAKEVIEW-380.                                           
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS NUMERIC-DIGIT IS '0' THRU '9'.                                 
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400                                                                          
005500 FILE-CONTROL.                                                            
005600     SELECT USER-MASTER-IN ASSIGN TO UMASTIN                              
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         FILE STATUS IS WS-UMASTIN-STATUS.                                
005900     SELECT INQUIRY-REQ ASSIGN TO INQREQ                                  
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS WS-INQREQ-STATUS.                                 
006200                                                                          
006300 DATA DIVISION.                                                           
006400                                                                          
006500 FILE SECTION.                                                            
006600                                                                          
006700 FD  USER-MASTER-IN                                                       
006800     LABEL RECORDS ARE STANDARD.                                          
006900                                                                          
007000 COPY USRMAST.                                                            
007100                                                                          
007200 FD  INQUIRY-REQ                                                          
007300     LABEL RECORDS ARE STANDARD.                                          
007400                                                                          
007500 01  IQ-REQUEST-RECORD                PIC 9(06).                          
007600*----------------------------------------------------------------         
007700* GENERIC ALPHA VIEW OF THE REQUEST RECORD - SAME RATIONALE AS            
007800* UM-MASTER-RECORD-ALT IN USRMAST.  NOT USED TODAY.                       
007900*----------------------------------------------------------------         
008000 01  IQ-REQUEST-RECORD-ALT REDEFINES IQ-REQUEST-RECORD.                   
008100     05  IQ-REQUEST-ALPHA             PIC X(05).                          
008200     05  FILLER                       PIC X(01).                          
008300                                                                          
008400 WORKING-STORAGE SECTION.                                                 
008500                                                                          
008600 COPY USRSWCH.                                                            
008700                                                                          
008800 01  SWITCHES.                                                            
008900     05  UMASTIN-EOF-SWITCH           PIC X   VALUE 'N'.                  
009000         88  UMASTIN-EOF                      VALUE 'Y'.                  
009100     05  INQREQ-EOF-SWITCH            PIC X   VALUE 'N'.                  
009200         88  INQREQ-EOF                       VALUE 'Y'.                  
009300     05  USER-FOUND-SWITCH            PIC X   VALUE 'N'.                  
009400         88  USER-FOUND                       VALUE 'Y'.                  
009500     05  REQUEST-VALID-SWITCH         PIC X   VALUE 'Y'.                  
009600         88  REQUEST-IS-VALID                 VALUE 'Y'.                  
009700         88  REQUEST-NOT-VALID                VALUE 'N'.                  
009800     05  FILLER                       PIC X(01)   VALUE SPACE.            
009900                                                                          
010000 01  FILE-STATUS-FIELDS.                                                  
010100     05  WS-UMASTIN-STATUS            PIC XX.                             
010200         88  UMASTIN-SUCCESSFUL               VALUE '00'.                 
010300         88  UMASTIN-AT-END                   VALUE '10'.                 
010400     05  WS-INQREQ-STATUS             PIC XX.                             
010500         88  INQREQ-SUCCESSFUL                VALUE '00'.                 
010600         88  INQREQ-AT-END                    VALUE '10'.                 
010700     05  FILLER                       PIC X(01)   VALUE SPACE.            
010800                                                                          
010900 01  WS-JOB-TOTALS.                                                       
011000     05  WS-REQUESTS-READ             PIC 9(05)   COMP.                   
011100     05  WS-REQUESTS-INVALID          PIC 9(05)   COMP.                   
011200     05  WS-REQUESTS-FOUND            PIC 9(05)   COMP.                   
011300     05  WS-REQUESTS-NOT-FOUND        PIC 9(05)   COMP.                   
011400     05  WS-MASTER-RECORD-COUNT       PIC 9(05)   COMP.                   
011500     05  FILLER                       PIC X(01)   VALUE SPACE.            
011600                                                                          
011700 01  WS-CURRENT-REQUEST-AREA.                                             
011800     05  WS-CURRENT-REQUEST-NUM       PIC 9(06).                          
011900     05  WS-CURRENT-REQUEST-ALT REDEFINES WS-CURRENT-REQUEST-NUM.         
012000         10  WS-CURRENT-REQUEST-ALPHA PIC X(06).                          
012100     05  FILLER                       PIC X(01)   VALUE SPACE.            
012200                                                                          
012300 01  WS-MASTER-TABLE-CONTROL.                                             
012400     05  WS-MASTER-TABLE OCCURS 5000 TIMES                                
012500             ASCENDING KEY IS WS-TBL-ID                                   
012600             INDEXED BY WS-MASTER-INDEX.                                  
012700         10  WS-TBL-ID                PIC 9(06).                          
012800         10  WS-TBL-NAME              PIC X(30).                          
012900         10  WS-TBL-EMAIL             PIC X(40).                          
013000     05  FILLER                       PIC X(01)   VALUE SPACE.            
013100                                                                          
013200 PROCEDURE DIVISION.                                                      
013300                                                                          
013400*****************************************************************         
013500* MAIN LINE.  LOADS THE MASTER TABLE, ANSWERS EVERY REQUEST ON            
013600* THE INQUIRY-REQ FILE, THEN PRINTS THE JOB TOTALS.                       
013700*****************************************************************         
013800 000-INQUIRE-USER-MASTER.                                                 
013900                                                                          
014000     ACCEPT WS-JOB-DATE-CURRENT FROM DATE.                                
014100     OPEN INPUT  USER-MASTER-IN                                           
014200                 INQUIRY-REQ.                                             
014300     PERFORM 100-LOAD-USER-MASTER-TABLE                                   
014400         UNTIL UMASTIN-EOF.                                               
014500     PERFORM 300-PROCESS-INQUIRY-REQUEST                                  
014600         UNTIL INQREQ-EOF.                                                
014700     PERFORM 900-DISPLAY-JOB-TOTALS.                                      
014800     CLOSE USER-MASTER-IN                                                 
014900           INQUIRY-REQ.                                                   
015000     STOP RUN.                                                            
015100                                                                          
015200*****************************************************************         
015300* READS THE ENTIRE USER MASTER INTO WS-MASTER-TABLE.  THE FILE            
015400* ARRIVES SORTED ASCENDING ON UM-ID SO THE TABLE COMES UP READY           
015500* FOR SEARCH ALL WITHOUT AN EXTRA SORT STEP.                              
015600*****************************************************************         
015700 100-LOAD-USER-MASTER-TABLE.                                              
015800                                                                          
015900     PERFORM 110-READ-USER-MASTER.                                        
016000     IF NOT UMASTIN-EOF                                                   
016100         ADD 1 TO WS-MASTER-RECORD-COUNT                                  
016200         SET WS-MASTER-INDEX TO WS-MASTER-RECORD-COUNT                    
016300         MOVE UM-ID    TO WS-TBL-ID (WS-MASTER-INDEX)                     
016400         MOVE UM-NAME  TO WS-TBL-NAME (WS-MASTER-INDEX)                   
016500         MOVE UM-EMAIL TO WS-TBL-EMAIL (WS-MASTER-INDEX).                 
016600                                                                          
016700*****************************************************************         
016800* READS ONE USER MASTER RECORD.  AT END OF FILE SETS THE MASTER           
016900* EOF SWITCH SO THE LOAD LOOP STOPS.                                      
017000*****************************************************************         
017100 110-READ-USER-MASTER.                                                    
017200                                                                          
017300     READ USER-MASTER-IN                                                  
017400         AT END                                                           
017500             SET UMASTIN-EOF TO TRUE.                                     
017600                                                                          
017700*****************************************************************         
017800* PROCESSES ONE INQUIRY REQUEST - EDITS THE ID, LOOKS IT UP IN            
017900* THE MASTER TABLE, AND REPORTS FOUND, NOT FOUND, OR INVALID.             
018000*****************************************************************         
018100 300-PROCESS-INQUIRY-REQUEST.                                             
018200                                                                          
018300     PERFORM 310-READ-INQUIRY-REQUEST.                                    
018400     IF NOT INQREQ-EOF                                                    
018500         ADD 1 TO WS-REQUESTS-READ                                        
018600         PERFORM 315-EDIT-INQUIRY-REQUEST                                 
018700         IF REQUEST-IS-VALID                                              
018800             PERFORM 320-LOOKUP-USER-MASTER                               
018900             IF USER-FOUND                                                
019000                 PERFORM 330-DISPLAY-USER-FOUND                           
019100             ELSE                                                         
019200                 PERFORM 340-DISPLAY-USER-NOT-FOUND                       
019300         ELSE                                                             
019400             PERFORM 345-DISPLAY-INVALID-REQUEST.                         
019500                                                                          
019600*****************************************************************         
019700* READS ONE INQUIRY REQUEST RECORD.  AT END OF FILE SETS THE              
019800* REQUEST EOF SWITCH.                                                     
019900*****************************************************************         
020000 310-READ-INQUIRY-REQUEST.                                                
020100                                                                          
020200     READ INQUIRY-REQ INTO WS-CURRENT-REQUEST-NUM                         
020300         AT END                                                           
020400             SET INQREQ-EOF TO TRUE.                                      
020500                                                                          
020600*****************************************************************         
020700* EDITS THE REQUEST ID FOR VALID DIGITS BEFORE THE LOOKUP.  A             
020800* GARBLED ID IS COUNTED AND SKIPPED RATHER THAN SEARCHED, SINCE A         
020900* NON-NUMERIC KEY CANNOT MATCH ANYTHING IN THE MASTER TABLE.              
021000*****************************************************************         
021100 315-EDIT-INQUIRY-REQUEST.                                                
021200                                                                          
021300     SET REQUEST-IS-VALID TO TRUE.                                        
021400     IF WS-CURRENT-REQUEST-ALPHA IS NOT NUMERIC-DIGIT                     
021500         SET REQUEST-NOT-VALID TO TRUE.                                   
021600                                                                          
021700*****************************************************************         
021800* BINARY SEARCHES THE MASTER TABLE FOR THE REQUESTED ID.  THE             
021900* SOURCE SYSTEM DID THIS WITH A KEYED DATABASE LOOKUP - HERE THE          
022000* MASTER IS A SORTED TABLE SO SEARCH ALL DOES THE SAME JOB.               
022100*****************************************************************         
022200 320-LOOKUP-USER-MASTER.                                                  
022300                                                                          
022400     SET USER-FOUND TO FALSE.                                             
022500     SEARCH ALL WS-MASTER-TABLE                                           
022600         AT END                                                           
022700             MOVE 'N' TO USER-FOUND-SWITCH                                
022800         WHEN WS-TBL-ID (WS-MASTER-INDEX) = WS-CURRENT-REQUEST-NUM        
022900             SET USER-FOUND TO TRUE.                                      
023000                                                                          
023100*****************************************************************         
023200* DISPLAYS THE FULL MASTER RECORD FOR A REQUEST THAT MATCHED AND          
023300* COUNTS IT AS FOUND.                                                     
023400*****************************************************************         
023500 330-DISPLAY-USER-FOUND.                                                  
023600                                                                          
023700     ADD 1 TO WS-REQUESTS-FOUND.                                          
023800     DISPLAY 'USER ' WS-TBL-ID (WS-MASTER-INDEX)                          
023900             ' NAME: ' WS-TBL-NAME (WS-MASTER-INDEX)                      
024000             ' EMAIL: ' WS-TBL-EMAIL (WS-MASTER-INDEX).                   
024100                                                                          
024200*****************************************************************         
024300* REPORTS A REQUEST THAT MATCHED NO MASTER RECORD AND COUNTS IT           
024400* AS NOT FOUND.  A MISS IS NOT AN ABEND CONDITION FOR THIS JOB.           
024500*****************************************************************         
024600 340-DISPLAY-USER-NOT-FOUND.                                              
024700                                                                          
024800     ADD 1 TO WS-REQUESTS-NOT-FOUND.                                      
024900     DISPLAY 'USER ' WS-CURRENT-REQUEST-NUM ' NOT FOUND'.                 
025000                                                                          
025100*****************************************************************         
025200* REPORTS A REQUEST ID THAT FAILED THE NUMERIC EDIT AND COUNTS IT         
025300* SEPARATELY FROM A CLEAN NOT-FOUND MISS.                                 
025400*****************************************************************         
025500 345-DISPLAY-INVALID-REQUEST.                                             
025600                                                                          
025700     ADD 1 TO WS-REQUESTS-INVALID.                                        
025800     DISPLAY 'REQUEST ' WS-CURRENT-REQUEST-ALPHA                          
025900             ' IS NOT NUMERIC - SKIPPED'.                                 
026000                                                                          
026100*****************************************************************         
026200* PRINTS END-OF-JOB TOTALS FOR THE OPERATOR RUN LOG.                      
026300*****************************************************************         
026400 900-DISPLAY-JOB-TOTALS.                                                  
026500                                                                          
026600     DISPLAY 'USR1001 JOB TOTALS - RUN DATE '                             
026700             WS-JOB-DATE-MM '/' WS-JOB-DATE-DD '/' WS-JOB-DATE-YY.        
026800     DISPLAY '  MASTER RECORDS LOADED . . : '                             
026900             WS-MASTER-RECORD-COUNT.                                      
027000     DISPLAY '  REQUESTS READ  . . . . . . : ' WS-REQUESTS-READ.          
027100     DISPLAY '  REQUESTS INVALID . . . . . : '                            
027200             WS-REQUESTS-INVALID.                                         
027300     DISPLAY '  REQUESTS FOUND . . . . . . : ' WS-REQUESTS-FOUND.         
027400     DISPLAY '  REQUESTS NOT FOUND . . . . : '                            
027500             WS-REQUESTS-NOT-FOUND.                                       
