000100*****************************************************************         
000200* Copybook.......: USRSWCH                                                
000300* Title..........: Common Job Work Area - User Master Suite               
000400* Programmer.....: B. Stearns                                             
000500* Date...........: 06-11-89                                               
000600* Program Desc...: Shared run-date work area COPY'd into every            
000700*                  program in the user master maintenance and             
000800*                  scoring suite.  Each program's mainline                
000900*                  ACCEPTs the run date into WS-JOB-DATE-CURRENT          
001000*                  before it does anything else and echoes the            
001100*                  broken-out date on its own run log or report.          
001200* File Desc......: No file I/O - working storage only.                    
001300*****************************************************************         
001400* CHANGE LOG                                                              
001500*   06-11-89  BXS  ORIGINAL COPYBOOK FOR EMPLOYEE SUITE.                  
001600*   02-14-91  BXS  ADDED RUN-DATE BREAKDOWN FOR REPORT HEADINGS.          
001700*   09-30-98  RTL  Y2K - WS-JOB-DATE-YY IS A 2-DIGIT WINDOW FIELD         
001800*                  ONLY; CENTURY IS ASSUMED 19 UNTIL RETIRED.             
001900*   03-02-04  MHP  ADAPTED FOR USER MASTER / SCORING SUITE.               
002000*   08-02-06  RTL  DROPPED WS-JOB-ID-AREA (RUN NUMBER / STEP NAME)        
002100*                  CARRIED OVER FROM THE OLD EMPLOYEE COPYBOOK -          
002200*                  NO PROGRAM IN THIS SUITE EVER SET OR DISPLAYED         
002300*                  EITHER FIELD.                                          
002400*****************************************************************         
002500 01  WS-JOB-DATE-AREA.                                                    
002600     05  WS-JOB-DATE-CURRENT          PIC 9(06).                          
002700     05  WS-JOB-DATE-BROKEN REDEFINES WS-JOB-DATE-CURRENT.                
002800         10  WS-JOB-DATE-YY           PIC 9(02).                          
002900         10  WS-JOB-DATE-MM           PIC 9(02).                          
003000         10  WS-JOB-DATE-DD           PIC 9(02).                          
003100     05  FILLER                       PIC X(01)   VALUE SPACE.            
