000100*****************************************************************         
000200* Copybook.......: USRTRAN                                                
000300* Title..........: User Transaction Record Layout                         
000400* Programmer.....: B. Stearns                                             
000500* Date...........: 06-11-89                                               
000600* Program Desc...: Record layout for the incoming user                    
000700*                  maintenance transaction file.  One record per          
000800*                  requested name/email change, applied against           
000900*                  the user master by UT-ID.                              
001000* File Desc......: USER-TXN, RECFM FIXED, RECORD LENGTH 76.               
001100*****************************************************************         
001200* CHANGE LOG                                                              
001300*   06-11-89  BXS  ORIGINAL COPYBOOK, EMPLOYEE TRANSACTION LAYOUT         
001400*                  (ADD/CHANGE/DELETE, DEPT/CLASS/SALARY FIELDS).         
001500*   09-30-98  RTL  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.            
001600*                  NO CHANGE REQUIRED.                                    
001700*   03-02-04  MHP  DROPPED TRANSACTION CODE AND EMPLOYEE FIELDS.          
001800*                  THE USER MASTER SUITE ONLY SUPPORTS A NAME/            
001900*                  EMAIL REPLACEMENT TRANSACTION - REQ 4471.              
002000*****************************************************************         
002100 01  UT-TRANSACTION-RECORD.                                               
002200     05  UT-ID                        PIC 9(06).                          
002300     05  UT-NAME                      PIC X(30).                          
002400     05  UT-EMAIL                     PIC X(40).                          
002500*----------------------------------------------------------------         
002600* GENERIC VIEW - SAME RATIONALE AS UM-MASTER-RECORD-ALT.                  
002700*----------------------------------------------------------------         
002800 01  UT-TRANSACTION-RECORD-ALT REDEFINES UT-TRANSACTION-RECORD.           
002900     05  UT-ALT-KEY-ALPHA             PIC X(06).                          
003000     05  UT-ALT-DETAIL                PIC X(69).                          
003100     05  FILLER                       PIC X(01).                          
