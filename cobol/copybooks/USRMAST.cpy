000100*****************************************************************         
000200* Copybook.......: USRMAST                                                
000300* Title..........: User Master Record Layout                              
000400* Programmer.....: B. Stearns                                             
000500* Date...........: 06-11-89                                               
000600* Program Desc...: Record layout for the user master file.  One           
000700*                  record per registered user, keyed by UM-ID.            
000800*                  The file is maintained in ascending UM-ID              
000900*                  sequence and is loaded whole into a table for          
001000*                  binary-search lookup by the inquiry and update         
001100*                  programs - see USRSWCH remarks on WHY in each          
001200*                  calling program.                                       
001300* File Desc......: USER-MASTER-IN / USER-MASTER-OUT, RECFM                
001400*                  FIXED, RECORD LENGTH 76.                               
001500*****************************************************************         
001600* CHANGE LOG                                                              
001700*   06-11-89  BXS  ORIGINAL COPYBOOK, EMPLOYEE MASTER LAYOUT.             
001800*   02-14-91  BXS  ADDED ALTERNATE (GENERIC) RECORD VIEW FOR              
001900*                  UTILITY PROGRAMS THAT DO NOT CARE ABOUT FIELD          
002000*                  BOUNDARIES.                                            
002100*   09-30-98  RTL  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.            
002200*                  NO CHANGE REQUIRED.                                    
002300*   03-02-04  MHP  RETIRED EMPLOYEE FIELDS (DEPT, JOB CLASS,              
002400*                  SALARY, VACATION, SICK HOURS).  RECORD NOW             
002500*                  CARRIES USER ID / NAME / EMAIL ONLY, PER THE           
002600*                  NEW USER MASTER MAINTENANCE REQUEST (REQ 4471).        
002700*****************************************************************         
002800 01  UM-MASTER-RECORD.                                                    
002900     05  UM-ID                        PIC 9(06).                          
003000     05  UM-NAME                      PIC X(30).                          
003100     05  UM-EMAIL                     PIC X(40).                          
003200*----------------------------------------------------------------         
003300* GENERIC VIEW OF THE MASTER RECORD - USED BY UTILITY PARAGRAPHS          
003400* THAT MOVE THE RECORD AS A BLOCK WITHOUT REGARD TO FIELD                 
003500* BOUNDARIES (E.G. TABLE-LOAD, SPACE-FILL ON INITIALIZATION).             
003600*----------------------------------------------------------------         
003700 01  UM-MASTER-RECORD-ALT REDEFINES UM-MASTER-RECORD.                     
003800     05  UM-ALT-KEY-ALPHA             PIC X(06).                          
003900     05  UM-ALT-DETAIL                PIC X(69).                          
004000     05  FILLER                       PIC X(01).                          
