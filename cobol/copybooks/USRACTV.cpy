000100*****************************************************************         
000200* Copybook.......: USRACTV                                                
000300* Title..........: User Activity Record Layout                            
000400* Programmer.....: B. Stearns                                             
000500* Date...........: 03-02-04                                               
000600* Program Desc...: Record layout for the user activity file read          
000700*                  by the scoring run.  One record per user per           
000800*                  activity period; carries the raw transaction           
000900*                  amounts, login count and premium indicator the         
001000*                  scoring engine turns into a ranking score.             
001100* File Desc...... USER-ACTIVITY, RECFM FIXED, RECORD LENGTH 196.          
001200*****************************************************************         
001300* CHANGE LOG                                                              
001400*   03-02-04  MHP  ORIGINAL COPYBOOK, REQ 4471 (USER SCORING).            
001500*   03-02-04  MHP  UA-ID CARRIED AS TEXT, NOT NUMERIC - UPSTREAM          
001600*                  FEED DOES NOT GUARANTEE A NUMERIC USER ID.             
001700*   07-19-06  RTL  ADDED 88-LEVELS FOR STATUS/TYPE/PREMIUM EDITS          
001800*                  SO 300-EDIT PARAGRAPHS READ THE SAME IN EVERY          
001900*                  PROGRAM THAT COPIES THIS MEMBER.                       
002000*****************************************************************         
002100 01  UA-ACTIVITY-RECORD.                                                  
002200     05  UA-ID                        PIC X(08).                          
002300     05  UA-NAME                      PIC X(30).                          
002400     05  UA-EMAIL                     PIC X(40).                          
002500     05  UA-STATUS                    PIC X(10).                          
002600         88  UA-STATUS-IS-ACTIVE          VALUE 'ACTIVE'.                 
002700     05  UA-TYPE                      PIC X(10).                          
002800         88  UA-TYPE-IS-USER              VALUE 'USER'.                   
002900     05  UA-LOGIN-COUNT                   PIC 9(05).                      
003000     05  UA-PREMIUM                       PIC X(01).                      
003100         88  UA-PREMIUM-IS-YES             VALUES 'Y' 'y'.                
003200         88  UA-PREMIUM-IS-NO               VALUES 'N' 'n'.               
003300     05  UA-TXN-COUNT                     PIC 9(02).                      
003400     05  UA-TXN-AMOUNT-TABLE.                                             
003500         10  UA-TXN-AMOUNT OCCURS 10 TIMES                                
003600                                       PIC S9(07)V99.                     
003700*----------------------------------------------------------------         
003800* HEADER-ONLY VIEW - USED BY THE FIRST-CUT EDIT PARAGRAPHS THAT           
003900* ONLY NEED TO LOOK AT THE ID/NAME/EMAIL/STATUS/TYPE BLOCK AND DO         
004000* NOT WANT TO DISTURB THE OCCURS TABLE BELOW IT.                          
004100*----------------------------------------------------------------         
004200 01  UA-ACTIVITY-HEADER REDEFINES UA-ACTIVITY-RECORD.                     
004300     05  UA-HDR-KEY-BLOCK                 PIC X(88).                      
004400     05  FILLER                        PIC X(108).                        
