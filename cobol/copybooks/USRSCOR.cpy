000100*****************************************************************         
000200* Copybook.......: USRSCOR                                                
000300* Title..........: Score Report Print Line Layouts                        
000400* Programmer.....: B. Stearns                                             
000500* Date...........: 03-02-04                                               
000600* Program Desc...: Detail and totals line layouts for the                 
000700*                  SCORE-REPORT print file produced by the user           
000800*                  scoring run.  Kept separate from the working           
000900*                  storage table of qualifying users so the               
001000*                  report edit picture can change without                 
001100*                  touching the table layout.                             
001200* File Desc...... SCORE-REPORT, RECFM FIXED, RECORD LENGTH 132.           
001300*****************************************************************         
001400* CHANGE LOG                                                              
001500*   03-02-04  MHP  ORIGINAL COPYBOOK, REQ 4471 (USER SCORING).            
001600*   07-19-06  RTL  SPLIT DETAIL/TOTALS INTO A REDEFINES PAIR SO           
001700*                  BOTH SHARE ONE 132-BYTE PRINT SLOT.                    
001800*****************************************************************         
001900 01  SU-DETAIL-LINE.                                                      
002000     05  SU-DTL-LITERAL               PIC X(05)  VALUE 'User '.           
002100     05  SU-DTL-NAME                  PIC X(30).                          
002200     05  SU-DTL-COLON                 PIC X(02)  VALUE ': '.              
002300     05  SU-DTL-SCORE                 PIC Z(08)9.99.                      
002400     05  FILLER                       PIC X(83)  VALUE SPACES.            
002500 01  SU-TOTALS-LINE REDEFINES SU-DETAIL-LINE.                             
002600     05  SU-TOT-CAPTION                PIC X(21).                         
002700     05  SU-TOT-COUNT                  PIC ZZZZ9.                         
002800     05  SU-TOT-SCORE                  PIC Z(09)9.99.                     
002900     05  FILLER                        PIC X(93)  VALUE SPACES.           
